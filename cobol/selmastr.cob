000100*>***************************************************************
000110*>   SELECT For Master Transaction Dataset                      *
000120*>***************************************************************
000130*>  File: Master dataset - written by TXINGST, read back by
000140*>  TXSUMRY. Sequential, fixed 87 byte records (Tx-Master-Record,
000150*>  see TXMASTR copybook). Logical name is fixed, not a path -
000160*>  site JCL/scripting maps TXMASTER to wherever the dataset
000170*>  actually lives.
000180*>
000190*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000200*>
000210     select  Master-Dataset   assign      "TXMASTER"
000220                              organization sequential
000230                              status      Master-Status.
