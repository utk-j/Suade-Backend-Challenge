000100*>***************************************************************
000110*>   FD For Raw Transaction Feed                                *
000120*>***************************************************************
000130*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000140*>
000150 fd  Raw-Feed.
000160 01  Raw-Feed-Record             pic x(200).
