000100*>***************************************************************
000110*>                                                              *
000120*>          Transaction Feed Ingest - Validate & Load           *
000130*>                                                              *
000140*>***************************************************************
000150*>
000160 identification          division.
000170*>================================
000180*>
000190*>**
000200      program-id.         txingst.
000210*>**
000220*>    Author.             Vincent B Coen, 03/02/2026.
000230*>**
000240*>    Installation.       Applewood Computers - Trans Ingest.
000250*>**
000260*>    Date-Written.       03/02/2026.
000270*>**
000280*>    Date-Compiled.
000290*>**
000300*>    Security.           Copyright (C) 2026 & later, Vincent
000310*>                        Coen. Distributed under the GNU General
000320*>                        Public License. See COPYING for terms.
000330*>**
000340*>    Remarks.            Reads a raw delimited transaction feed,
000350*>                        resolves its header row against the
000360*>                        standard column aliases, validates and
000370*>                        normalizes each data row, writes the
000380*>                        cleansed rows to the master transaction
000390*>                        dataset and appends one audit record to
000400*>                        the ingest manifest log. Started life as
000410*>                        a rework of the BUILD-CBASIC chained
000420*>                        batch utility shape.
000430*>**
000440*>    Version.            See Prog-Name in WS.
000450*>**
000460*>    Called Modules.     TXDATE.
000470*>**
000480*>    Files used.         Raw-Feed. Master-Dataset. Manifest-Log.
000490*>                        Print-File.
000500*>**
000510*>    Error messages used.
000520*>                        TX001, TX004, TX005 (see TXERRS).
000530*>**
000540*> Changes:
000550*> 03/02/26 vbc - 1.0.00 Created - first cut of the ingest driver.
000560*> 05/02/26 vbc -    .01 Added the .CSV extension test up front -
000570*>                       ticket TX-02, feed was silently accepted
000580*>                       with a .txt name.
000590*> 07/02/26 vbc -    .02 Duplicate checksum check moved ahead of
000600*>                       the header read - no point opening the
000610*>                       feed twice if this run is a no-op.
000620*> 09/02/26 vbc -    .03 Blank/unparse row counts split out
000630*>                       out for the run report, ticket TX-07.
000640*> 10/02/26 vbc -    .04 TXDATE interface block was never copied
000650*>                       into this program - the per-row stamp
000660*>                       call at BB050 could not resolve TXD-
000670*>                       Function et al. Ticket TX-08.
000680*> 10/02/26 vbc -    .05 BB057 rebuilt - a raw NUMERIC test on
000690*>                       the padded amount buffer was failing
000700*>                       every real value, feed silently loaded
000710*>                       zero rows every run. Now splits on the
000720*>                       point and proves each side numeric on
000730*>                       its own length before recombining. TX-09.
000740*> 11/02/26 vbc -    .06 BB057 left WS-Field-Ix wherever BB058/
000750*>                       BB059 stopped scanning - unsigned amounts
000760*>                       (the normal case) computed a zero or
000770*>                       negative whole-part length and failed
000780*>                       every row again. Reset it before the sign
000790*>                       test now. Ticket TX-11.
000800*> 12/02/26 vbc -    .07 Run report was only ever printed on the
000810*>                       clean path - every abort (bad file type,
000820*>                       unreadable feed, missing columns, empty
000830*>                       feed) wrote the manifest and closed down
000840*>                       without a line of report output. Print
000850*>                       output now opens ahead of the file-type
000860*>                       test so AA090 can run on every exit, not
000870*>                       just the good one. Ticket TX-12.
000880*>**
000890*>****************************************************************
000900*> Copyright Notice.
000910*> ****************
000920*>
000930*> This program is part of the Transaction Ingest suite and is
000940*> Copyright (c) Vincent B Coen, 2026 and later.
000950*>
000960*> This program is free software; you can redistribute it and/or
000970*> modify it under the terms of the GNU General Public License as
000980*> published by the Free Software Foundation; version 3 and later,
000990*> for personal usage only and that includes use within a business
001000*> but excludes repackaging or resale in any way.
001010*>
001020*> This program is distributed in the hope that it will be useful,
001030*> but WITHOUT ANY WARRANTY; without even the implied warranty of
001040*> MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
001050*> GNU General Public License for more details.
001060*>****************************************************************
001070*>
001080 environment             division.
001090*>================================
001100*>
001110 copy "envdiv.cob".
001120 input-output            section.
001130 file-control.
001140 copy "selrawin.cob".
001150 copy "selmastr.cob".
001160 copy "selmanif.cob".
001170 copy "selrprt.cob".
001180*>
001190 data                    division.
001200*>================================
001210*>
001220 file section.
001230*>
001240 copy "fdrawin.cob".
001250 copy "fdmastr.cob".
001260 copy "fdmanif.cob".
001270 copy "fdrprt.cob".
001280*>
001290 working-storage section.
001300*>-----------------------
001310 77  Prog-Name               pic x(16) value "TXINGST (1.0.07)".
001320*>
001330 01  WS-File-Status.
001340     03  Raw-Feed-Status      pic xx    value zero.
001350     03  Master-Status        pic xx    value zero.
001360     03  Manifest-Status      pic xx    value zero.
001370     03  Print-Status         pic xx    value zero.
001380     03  filler               pic x(2)        value spaces.
001390*>
001400 01  WS-File-Names.
001410     03  Raw-Feed-Name        pic x(40) value spaces.
001420     03  Print-File-Name      pic x(20) value "TXINGST.RPT".
001430     03  filler               pic x(4)        value spaces.
001440*>
001450 01  WS-Switches.
001460     03  WS-EOF-Sw            pic x     value "N".
001470         88  WS-EOF                     value "Y".
001480     03  WS-Header-Read-Sw    pic x     value "N".
001490         88  WS-Header-Read             value "Y".
001500     03  WS-Header-OK-Sw      pic x     value "N".
001510         88  WS-Header-OK               value "Y".
001520     03  WS-Dup-Found-Sw      pic x     value "N".
001530         88  WS-Dup-Found               value "Y".
001540     03  WS-Row-Valid-Sw      pic x     value "N".
001550         88  WS-Row-Valid               value "Y".
001560     03  WS-Abort-Sw          pic x     value "N".
001570         88  WS-Abort                   value "Y".
001580     03  filler               pic x(2)        value spaces.
001590*>
001600 01  WS-Counters.
001610     03  WS-Rows-Read         pic 9(9)  comp  value zero.
001620     03  WS-Rows-Blank        pic 9(9)  comp  value zero.
001630     03  WS-Rows-Unparse      pic 9(9)  comp  value zero.
001640     03  WS-Rows-Written      pic 9(9)  comp  value zero.
001650     03  WS-Field-Ix          pic 99    comp  value zero.
001660     03  WS-Token-Ix          pic 99    comp  value zero.
001670     03  WS-Hdr-Ix            pic 99    comp  value zero.
001680     03  WS-Unstr-Ptr         pic 999   comp  value zero.
001690     03  filler               pic x(2)        value spaces.
001700*>
001710 01  WS-Prior-Ingest.
001720     03  WS-Prior-Ingest-Id   pic x(20) value spaces.
001730     03  WS-Prior-Rows        pic 9(9)  value zero.
001740     03  filler               pic x(3)        value spaces.
001750*>
001760 01  WS-Run-Time.
001770     03  WS-Sys-Date          pic 9(8)  value zero.
001780     03  WS-Sys-Date-Rd redefines WS-Sys-Date.
001790         05  WS-Sys-Year      pic 9(4).
001800         05  WS-Sys-Month     pic 99.
001810         05  WS-Sys-Day       pic 99.
001820     03  WS-Sys-Time          pic 9(8)  value zero.
001830     03  WS-Sys-Time-Rd redefines WS-Sys-Time.
001840         05  WS-Sys-Hour      pic 99.
001850         05  WS-Sys-Minute    pic 99.
001860         05  WS-Sys-Second    pic 99.
001870         05  WS-Sys-Hundth    pic 99.
001880     03  WS-Ingest-Id         pic x(20) value spaces.
001890     03  filler               pic x(2)        value spaces.
001900*>
001910 01  WS-Amount-Work.
001920     03  WS-Amount-Text       pic x(15) value spaces.
001930     03  WS-Amount-Chars redefines WS-Amount-Text.
001940         05  WS-Amount-Char   pic x     occurs 15 times.
001950     03  WS-Amount-Numeric    pic s9(7)v999 value zero.
001960     03  WS-Amount-Rounded    pic s9(7)v99  value zero.
001970     03  filler               pic x(3)        value spaces.
001980*>
001990 01  WS-Amount-Parse.
002000     03  WS-Point-Ix          pic 99   comp  value zero.
002010     03  WS-Text-Len          pic 99   comp  value zero.
002020     03  WS-Whole-Len         pic 99   comp  value zero.
002030     03  WS-Frac-Len          pic 99   comp  value zero.
002040     03  WS-Sign-Char         pic x          value space.
002050     03  WS-Whole-Text        pic x(15)      value spaces.
002060     03  WS-Frac-Text         pic x(15)      value spaces.
002070     03  WS-Whole-Num         pic s9(7) comp value zero.
002080     03  WS-Frac-Norm         pic x(3)       value "000".
002090     03  WS-Frac-Norm-Num     pic 999   comp value zero.
002100     03  filler               pic x(3)        value spaces.
002110*>
002120 77  WS-Ext-Text               pic x(4)  value spaces.
002130*>
002140 77  WS-Manifest-Error        pic x(40) value spaces.
002150*>
002160 77  WS-Report-Number         pic zzzzzzzz9 value zero.
002170*>
002180 copy "txraw.cob".
002190 copy "txerrs.cob".
002200*>
002210 linkage section.
002220*>***************
002230*>
002240 01  Arg1                    pic x(40)  value spaces.
002250 01  Arg2                    pic x(64)  value spaces.
002260*>
002270 copy "txdtif.cob".
002280*>
002290 procedure division chaining Arg1
002300                              Arg2.
002310*>
002320 AA000-Main                   section.
002330*>**********************************
002340     set      ENVIRONMENT "COB_SCREEN_EXCEPTIONS" to "Y".
002350     move     Arg1  to Raw-Feed-Name.
002360     accept   WS-Sys-Date from date YYYYMMDD.
002370     accept   WS-Sys-Time from time.
002380     perform  ZZ010-Build-Ingest-Id.
002390*>
002400*>  Print-File is opened ahead of the file-type test now, not
002410*>  inside AA010-Open-Files, so AA090-Print-Run-Report has
002420*>  somewhere to write a totals line on every exit from this
002430*>  section, abort or clean. Ticket TX-12.
002440     perform  AA005-Open-Report.
002450*>
002460     perform  BB010-Check-File-Type.
002470     if       WS-Abort
002480              perform  AA097-Close-Report
002490              go       to AA000-Exit.
002500*>
002510     perform  AA010-Open-Files.
002520     if       WS-Abort
002530              perform  AA097-Close-Report
002540              go       to AA000-Exit.
002550*>
002560     perform  AA020-Check-Duplicate.
002570     if       WS-Dup-Found
002580              perform  AA095-Close-Files
002590              go       to AA000-Exit.
002600*>
002610     perform  AA030-Resolve-Header.
002620     if       WS-Abort
002630              perform  AA080-Write-Manifest
002640              perform  AA090-Print-Run-Report
002650              perform  AA095-Close-Files
002660              go       to AA000-Exit.
002670*>
002680     perform  AA040-Process-Rows thru AA040-Exit
002690              until    WS-EOF.
002700*>
002710     if       WS-Rows-Written = zero
002720              move     "Y" to WS-Abort-Sw
002730              move     TX-Status-Empty-Feed to Error-Code
002740              move     TX-Err-Empty-Csv to WS-Manifest-Error
002750              perform  AA080-Write-Manifest
002760              perform  AA090-Print-Run-Report
002770              perform  AA095-Close-Files
002780              go       to AA000-Exit.
002790*>
002800     move     zero  to Error-Code.
002810     move     spaces to WS-Manifest-Error.
002820     perform  AA080-Write-Manifest.
002830     perform  AA090-Print-Run-Report.
002840     perform  AA095-Close-Files.
002850*>
002860 AA000-Exit.
002870     goback.
002880*>
002890 ZZ010-Build-Ingest-Id        section.
002900*>*************************************
002910*>  ingest_id is the run's UTC stamp as ccyy-mm-ddThh-mm-ssZ - not
002920*>  colons, the manifest is a flat text file some shell tooling
002930*>  greps by field, colons in the middle of a token upset it.
002940     move     spaces to WS-Ingest-Id.
002950     string   WS-Sys-Year   delimited by size
002960              "-"           delimited by size
002970              WS-Sys-Month  delimited by size
002980              "-"           delimited by size
002990              WS-Sys-Day    delimited by size
003000              "T"           delimited by size
003010              WS-Sys-Hour   delimited by size
003020              "-"           delimited by size
003030              WS-Sys-Minute delimited by size
003040              "-"           delimited by size
003050              WS-Sys-Second delimited by size
003060              "Z"           delimited by size
003070              into WS-Ingest-Id.
003080*>
003090 ZZ010-Exit.
003100     exit     section.
003110*>
003120 BB010-Check-File-Type        section.
003130*>*************************************
003140*>  INVALID_FILE_TYPE - name must end .csv, case-insensitive.
003150*>  Ticket TX-02 fix - walk back from the end of Arg1 looking
003160*>  for the last non-space byte, then test the four bytes ahead.
003170     move     "N"      to WS-Abort-Sw.
003180     move     40       to WS-Field-Ix.
003190 BB010-Find-End.
003200     if       WS-Field-Ix < 5
003210              move     "Y" to WS-Abort-Sw
003220              go       to BB010-Exit.
003230     if       Raw-Feed-Name (WS-Field-Ix:1) = space
003240              subtract 1 from WS-Field-Ix
003250              go       to BB010-Find-End.
003260*>
003270     move     Raw-Feed-Name (WS-Field-Ix - 3:4) to WS-Ext-Text.
003280     inspect  WS-Ext-Text converting
003290              "abcdefghijklmnopqrstuvwxyz"
003300              to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003310     if       WS-Ext-Text not = ".CSV"
003320              move     "Y" to WS-Abort-Sw.
003330*>
003340     if       WS-Abort
003350              move     TX-Status-File-Type to Error-Code
003360              move  TX-Err-Invalid-File-Type to WS-Manifest-Error
003370              move     zero to WS-Rows-Written
003380              perform  AA080-Write-Manifest
003390              perform  AA090-Print-Run-Report.
003400*>
003410 BB010-Exit.
003420     exit     section.
003430*>
003440 AA005-Open-Report             section.
003450*>**************************************
003460*>  Opened ahead of BB010's file-type test so the run report has
003470*>  somewhere to write even when the very first check aborts the
003480*>  run. Ticket TX-12.
003490     open     output Print-File.
003500*>
003510 AA005-Exit.
003520     exit     section.
003530*>
003540 AA010-Open-Files              section.
003550*>**************************************
003560     move     "N" to WS-Abort-Sw.
003570     open     input  Raw-Feed.
003580     if       Raw-Feed-Status not = "00"
003590              move     "Y" to WS-Abort-Sw
003600              move     TX-Status-Unreadable to Error-Code
003610              move     TX-Err-Unreadable-Csv to WS-Manifest-Error
003620              move     zero to WS-Rows-Written
003630              perform  AA080-Write-Manifest
003640              perform  AA090-Print-Run-Report
003650              go       to AA010-Exit.
003660*>
003670     open     output Master-Dataset.
003680*>
003690 AA010-Exit.
003700     exit     section.
003710*>
003720 AA020-Check-Duplicate         section.
003730*>**************************************
003740*>  A ready manifest entry with this run's checksum means the
003750*>  feed has already been loaded - no-op, report the prior id.
003760     move     "N" to WS-Dup-Found-Sw.
003770     move     spaces to WS-Prior-Ingest-Id.
003780     open     input Manifest-Log.
003790     if       Manifest-Status = "00"
003800              perform  AA025-Scan-Manifest thru AA025-Exit
003810                       until WS-EOF
003820              close    Manifest-Log
003830              move     "N" to WS-EOF-Sw.
003840*>
003850     if       WS-Dup-Found
003860              display  "TXINGST - duplicate feed, prior ingest = "
003870                       WS-Prior-Ingest-Id.
003880*>
003890 AA020-Exit.
003900     exit     section.
003910*>
003920 AA025-Scan-Manifest.
003930     read     Manifest-Log
003940              at end
003950                       move     "Y" to WS-EOF-Sw
003960                       go       to AA025-Exit.
003970     if       MF-Status = "READY" and MF-Checksum = Arg2
003980              move     "Y" to WS-Dup-Found-Sw
003990              move     MF-Ingest-Id to WS-Prior-Ingest-Id.
004000*>
004010 AA025-Exit.
004020     exit.
004030*>
004040 AA030-Resolve-Header          section.
004050*>**************************************
004060*>  Split the header line into up to 20 tokens, then hunt each
004070*>  standard column's alias set for a case-folded match; if any
004080*>  of the five is not found the run fails MISSING_COLUMNS.
004090     move     "N" to WS-Abort-Sw.
004100     move     zeros to TX-Std-Positions TX-Hdr-Token-Count.
004110     move     spaces to TX-Header-Work.
004120*>
004130     read     Raw-Feed
004140              at end
004150                       move     "Y" to WS-Abort-Sw
004160                       move     "Y" to WS-EOF-Sw
004170                       move     TX-Status-Empty-Feed to Error-Code
004180                       move TX-Err-Empty-Csv to WS-Manifest-Error
004190                       go       to AA030-Exit.
004200*>
004210     perform  BB020-Split-Header thru BB020-Exit.
004220*>
004230     move     1 to WS-Field-Ix.
004240 AA030-Alias-Loop.
004250     if       WS-Field-Ix > 5
004260              go       to AA030-Check-Positions.
004270     perform  BB030-Search-Alias thru BB030-Exit.
004280     add      1 to WS-Field-Ix.
004290     go       to AA030-Alias-Loop.
004300*>
004310 AA030-Check-Positions.
004320     if       TX-Pos-Trans-Id  = zero or
004330              TX-Pos-User-Id   = zero or
004340              TX-Pos-Product-Id = zero or
004350              TX-Pos-Timestamp = zero or
004360              TX-Pos-Amount    = zero
004370              move     "Y" to WS-Abort-Sw
004380              move     TX-Status-Missing-Cols to Error-Code
004390              move   TX-Err-Missing-Columns to WS-Manifest-Error.
004400*>
004410*>  Peek at the next record now - a header with zero data rows
004420*>  is EMPTY_CSV even when every column resolved.
004430     if       not WS-Abort
004440              read     Raw-Feed
004450              at end
004460                       move     "Y" to WS-Abort-Sw
004470                       move     "Y" to WS-EOF-Sw
004480                       move     TX-Status-Empty-Feed to Error-Code
004490                       move TX-Err-Empty-Csv to WS-Manifest-Error
004500              not at end
004510                       move     "N" to WS-EOF-Sw.
004520*>
004530 AA030-Exit.
004540     exit     section.
004550*>
004560 BB020-Split-Header            section.
004570*>**************************************
004580     move     1 to WS-Unstr-Ptr.
004590     move     1 to WS-Hdr-Ix.
004600     move     zero to TX-Hdr-Token-Count.
004610 BB020-Token-Loop.
004620     if       WS-Hdr-Ix > 20 or WS-Unstr-Ptr > 200
004630              go       to BB020-Exit.
004640     unstring Raw-Feed-Record delimited by ","
004650              into     TX-Hdr-Token (WS-Hdr-Ix)
004660              pointer  WS-Unstr-Ptr.
004670     inspect  TX-Hdr-Token (WS-Hdr-Ix) converting
004680              "abcdefghijklmnopqrstuvwxyz"
004690              to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004700     add      1 to TX-Hdr-Token-Count.
004710     if       WS-Unstr-Ptr > 200
004720              go       to BB020-Exit.
004730     add      1 to WS-Hdr-Ix.
004740     go       to BB020-Token-Loop.
004750*>
004760 BB020-Exit.
004770     exit     section.
004780*>
004790 BB030-Search-Alias            section.
004800*>**************************************
004810*>  WS-Field-Ix picks the alias column (1=trans-id ... 5=amount);
004820*>  the first header token that matches any of its five spellings
004830*>  wins and its 1-based token number is stored as the position.
004840     move     1 to WS-Hdr-Ix.
004850 BB030-Header-Loop.
004860     if       WS-Hdr-Ix > TX-Hdr-Token-Count
004870              go       to BB030-Exit.
004880     move     1 to WS-Token-Ix.
004890 BB030-Alias-Loop.
004900     if       WS-Token-Ix > 5
004910              go       to BB030-Next-Header.
004920     if       TX-Alias-Slot (WS-Field-Ix, WS-Token-Ix) not =
004930              spaces
004940     and      TX-Hdr-Token (WS-Hdr-Ix) =
004950              TX-Alias-Slot (WS-Field-Ix, WS-Token-Ix)
004960              perform  BB035-Set-Position
004970              go       to BB030-Exit.
004980     add      1 to WS-Token-Ix.
004990     go       to BB030-Alias-Loop.
005000*>
005010 BB030-Next-Header.
005020     add      1 to WS-Hdr-Ix.
005030     go       to BB030-Header-Loop.
005040*>
005050 BB030-Exit.
005060     exit     section.
005070*>
005080 BB035-Set-Position.
005090     evaluate WS-Field-Ix
005100       when   1  move WS-Hdr-Ix to TX-Pos-Trans-Id
005110       when   2  move WS-Hdr-Ix to TX-Pos-User-Id
005120       when   3  move WS-Hdr-Ix to TX-Pos-Product-Id
005130       when   4  move WS-Hdr-Ix to TX-Pos-Timestamp
005140       when   5  move WS-Hdr-Ix to TX-Pos-Amount
005150     end-evaluate.
005160*>
005170 AA040-Process-Rows            section.
005180*>**************************************
005190     add      1 to WS-Rows-Read.
005200     perform  BB040-Split-Row thru BB040-Exit.
005210     perform  BB050-Validate-Row thru BB050-Exit.
005220     if       WS-Row-Valid
005230              perform  BB060-Write-Master thru BB060-Exit
005240              add      1 to WS-Rows-Written.
005250*>
005260     read     Raw-Feed
005270              at end   move "Y" to WS-EOF-Sw
005280              not at end move "N" to WS-EOF-Sw.
005290*>
005300 AA040-Exit.
005310     exit     section.
005320*>
005330 BB040-Split-Row               section.
005340*>**************************************
005350     move     1 to WS-Unstr-Ptr.
005360     move     1 to WS-Hdr-Ix.
005370     move     zero to TX-Hdr-Token-Count.
005380 BB040-Token-Loop.
005390     if       WS-Hdr-Ix > 20 or WS-Unstr-Ptr > 200
005400              go       to BB040-Exit.
005410     unstring Raw-Feed-Record delimited by ","
005420              into     TX-Hdr-Token (WS-Hdr-Ix)
005430              pointer  WS-Unstr-Ptr.
005440     add      1 to TX-Hdr-Token-Count.
005450     if       WS-Unstr-Ptr > 200
005460              go       to BB040-Exit.
005470     add      1 to WS-Hdr-Ix.
005480     go       to BB040-Token-Loop.
005490*>
005500 BB040-Exit.
005510     exit     section.
005520*>
005530 BB050-Validate-Row            section.
005540*>**************************************
005550     move     "Y" to WS-Row-Valid-Sw.
005560     move     spaces to TX-Raw-Fields.
005570     if       TX-Pos-Trans-Id <= TX-Hdr-Token-Count
005580              move TX-Hdr-Token (TX-Pos-Trans-Id)
005590                       to TX-Raw-Trans-Id.
005600     if       TX-Pos-User-Id <= TX-Hdr-Token-Count
005610              move TX-Hdr-Token (TX-Pos-User-Id)
005620                       to TX-Raw-User-Id.
005630     if       TX-Pos-Product-Id <= TX-Hdr-Token-Count
005640              move TX-Hdr-Token (TX-Pos-Product-Id)
005650                       to TX-Raw-Product-Id.
005660     if       TX-Pos-Timestamp <= TX-Hdr-Token-Count
005670              move TX-Hdr-Token (TX-Pos-Timestamp)
005680                       to TX-Raw-Timestamp.
005690     if       TX-Pos-Amount <= TX-Hdr-Token-Count
005700              move TX-Hdr-Token (TX-Pos-Amount)
005710                       to TX-Raw-Amount-Text.
005720*>
005730     perform  BB055-Trim-Ids thru BB055-Exit.
005740*>
005750     if       TX-Raw-Trans-Id  = spaces or
005760              TX-Raw-User-Id   = spaces or
005770              TX-Raw-Product-Id = spaces or
005780              TX-Raw-Timestamp = spaces or
005790              TX-Raw-Amount-Text = spaces
005800              move     "N" to WS-Row-Valid-Sw
005810              add      1 to WS-Rows-Blank
005820              go       to BB050-Exit.
005830*>
005840     perform  BB057-Edit-Amount thru BB057-Exit.
005850     if       not WS-Row-Valid
005860              add      1 to WS-Rows-Unparse
005870              go       to BB050-Exit.
005880*>
005890     move     "T" to TXD-Function.
005900     move     spaces to TXD-Output-Stamp.
005910     move     "N" to TXD-Valid-Flag.
005920     move     TX-Raw-Timestamp to TXD-Input-Value.
005930     call     "TXDATE" using TX-Date-Interface.
005940     if       TXD-Valid-Flag not = "Y"
005950              move     "N" to WS-Row-Valid-Sw
005960              add      1 to WS-Rows-Unparse
005970              go       to BB050-Exit.
005980     move     TXD-Output-Stamp to TX-Raw-Timestamp.
005990*>
006000 BB050-Exit.
006010     exit     section.
006020*>
006030 BB055-Trim-Ids                section.
006040*>**************************************
006050*>  Right-trim the three id fields by finding the last non-blank
006060*>  byte and blanking everything after it - no TRIM intrinsic.
006070     move     36 to WS-Field-Ix.
006080 BB055-Trans-Loop.
006090     if       WS-Field-Ix < 1
006100              go       to BB055-Trans-Done.
006110     if       TX-Raw-Trans-Id (WS-Field-Ix:1) not = space
006120              go       to BB055-Trans-Done.
006130     subtract 1 from WS-Field-Ix.
006140     go       to BB055-Trans-Loop.
006150 BB055-Trans-Done.
006160     if       WS-Field-Ix < 36
006170              move     spaces to TX-Raw-Trans-Id
006180                       (WS-Field-Ix + 1:).
006190*>
006200     move     10 to WS-Field-Ix.
006210 BB055-User-Loop.
006220     if       WS-Field-Ix < 1
006230              go       to BB055-User-Done.
006240     if       TX-Raw-User-Id (WS-Field-Ix:1) not = space
006250              go       to BB055-User-Done.
006260     subtract 1 from WS-Field-Ix.
006270     go       to BB055-User-Loop.
006280 BB055-User-Done.
006290     if       WS-Field-Ix < 10
006300              move     spaces to TX-Raw-User-Id
006310                       (WS-Field-Ix + 1:).
006320*>
006330     move     10 to WS-Field-Ix.
006340 BB055-Prod-Loop.
006350     if       WS-Field-Ix < 1
006360              go       to BB055-Exit.
006370     if       TX-Raw-Product-Id (WS-Field-Ix:1) not = space
006380              go       to BB055-Prod-Done.
006390     subtract 1 from WS-Field-Ix.
006400     go       to BB055-Prod-Loop.
006410 BB055-Prod-Done.
006420     if       WS-Field-Ix < 10
006430              move     spaces to TX-Raw-Product-Id
006440                       (WS-Field-Ix + 1:).
006450*>
006460 BB055-Exit.
006470     exit     section.
006480*>
006490 BB057-Edit-Amount              section.
006500*>**************************************
006510*>  Amount must parse as a decimal number. TX-Raw-Amount-Text is
006520*>  the full 15 byte split token, space padded on the right and
006530*>  still carrying the feed's own decimal point - a raw NUMERIC
006540*>  test on that whole buffer fails every real value, since the
006550*>  point and the trailing pad both break the class test. Split
006560*>  on the point, prove each side numeric on its own length,
006570*>  then recombine at S9(7)V99. Ticket TX-09 fix.
006580     move     "Y" to WS-Row-Valid-Sw.
006590     move     TX-Raw-Amount-Text to WS-Amount-Text.
006600     move     spaces  to WS-Whole-Text WS-Frac-Text.
006610     move     "000"   to WS-Frac-Norm.
006620     move     space   to WS-Sign-Char.
006630     move     zero    to WS-Point-Ix WS-Text-Len WS-Whole-Len
006640                         WS-Frac-Len WS-Whole-Num WS-Frac-Norm-Num.
006650     move     1       to WS-Field-Ix.
006660*>
006670     perform  BB058-Find-Amount-End thru BB058-Exit.
006680     if       WS-Text-Len = zero
006690              move     "N" to WS-Row-Valid-Sw
006700              go       to BB057-Exit.
006710*>
006720     perform  BB059-Find-Amount-Point thru BB059-Exit.
006730*>
006740*>  BB058/BB059 both use WS-Field-Ix as their own loop counter
006750*>  and leave it sitting wherever their scan stopped - reset it
006760*>  here before it is trusted again as the start of the whole
006770*>  part, unsigned or not. Ticket TX-11.
006780     move     1 to WS-Field-Ix.
006790     if       WS-Amount-Char (1) = "+" or WS-Amount-Char (1) = "-"
006800              move     WS-Amount-Char (1) to WS-Sign-Char
006810              move     2 to WS-Field-Ix.
006820*>
006830     if       WS-Point-Ix = zero
006840              go       to BB057-Whole-Only.
006850*>
006860     compute  WS-Whole-Len = WS-Point-Ix - WS-Field-Ix.
006870     compute  WS-Frac-Len  = WS-Text-Len - WS-Point-Ix.
006880     if       WS-Whole-Len < 1 or WS-Frac-Len < 1
006890              move     "N" to WS-Row-Valid-Sw
006900              go       to BB057-Exit.
006910     move     WS-Amount-Text (WS-Point-Ix + 1:WS-Frac-Len)
006920              to WS-Frac-Text.
006930     if       WS-Frac-Text (1:WS-Frac-Len) not numeric
006940              move     "N" to WS-Row-Valid-Sw
006950              go       to BB057-Exit.
006960     perform  BB057-Scale-Fraction.
006970     go       to BB057-Check-Whole.
006980*>
006990 BB057-Whole-Only.
007000     compute  WS-Whole-Len = WS-Text-Len - WS-Field-Ix + 1.
007010*>
007020 BB057-Check-Whole.
007030     if       WS-Whole-Len < 1
007040              move     "N" to WS-Row-Valid-Sw
007050              go       to BB057-Exit.
007060     move     WS-Amount-Text (WS-Field-Ix:WS-Whole-Len)
007070              to WS-Whole-Text.
007080     if       WS-Whole-Text (1:WS-Whole-Len) not numeric
007090              move     "N" to WS-Row-Valid-Sw
007100              go       to BB057-Exit.
007110     move     WS-Whole-Text (1:WS-Whole-Len) to WS-Whole-Num.
007120     compute  WS-Amount-Numeric =
007130              WS-Whole-Num + (WS-Frac-Norm-Num / 1000).
007140     if       WS-Sign-Char = "-"
007150              compute  WS-Amount-Numeric = WS-Amount-Numeric * -1.
007160     compute  WS-Amount-Rounded rounded = WS-Amount-Numeric.
007170     move     WS-Amount-Rounded to TX-Trans-Amount.
007180     go       to BB057-Exit.
007190*>
007200 BB057-Scale-Fraction.
007210     evaluate WS-Frac-Len
007220       when   1  string   WS-Frac-Text (1:1) "00"
007230                          into WS-Frac-Norm
007240       when   2  string   WS-Frac-Text (1:2) "0"
007250                          into WS-Frac-Norm
007260       when   other
007270                 move     WS-Frac-Text (1:3) to WS-Frac-Norm
007280     end-evaluate.
007290     move     WS-Frac-Norm to WS-Frac-Norm-Num.
007300 BB057-Exit.
007310     exit     section.
007320*>
007330 BB058-Find-Amount-End          section.
007340*>**************************************
007350*>  Walk back from the end of the 15 byte amount buffer to the
007360*>  last non-blank byte - same technique as BB055's id trims.
007370     move     15 to WS-Field-Ix.
007380 BB058-Walk-Back.
007390     if       WS-Field-Ix < 1
007400              move     zero to WS-Text-Len
007410              go       to BB058-Exit.
007420     if       WS-Amount-Char (WS-Field-Ix) not = space
007430              move     WS-Field-Ix to WS-Text-Len
007440              go       to BB058-Exit.
007450     subtract 1 from WS-Field-Ix.
007460     go       to BB058-Walk-Back.
007470*>
007480 BB058-Exit.
007490     exit     section.
007500*>
007510 BB059-Find-Amount-Point        section.
007520*>**************************************
007530*>  Forward scan for the decimal point; WS-Point-Ix stays zero
007540*>  when the amount was posted as a whole number, no fraction.
007550     move     zero to WS-Point-Ix.
007560     move     1 to WS-Field-Ix.
007570 BB059-Scan.
007580     if       WS-Field-Ix > WS-Text-Len
007590              go       to BB059-Exit.
007600     if       WS-Amount-Char (WS-Field-Ix) = "."
007610              move     WS-Field-Ix to WS-Point-Ix
007620              go       to BB059-Exit.
007630     add      1 to WS-Field-Ix.
007640     go       to BB059-Scan.
007650*>
007660 BB059-Exit.
007670     exit     section.
007680*>
007690 BB060-Write-Master             section.
007700*>**************************************
007710     move     TX-Raw-Trans-Id     to TX-Trans-Id.
007720     move     TX-Raw-User-Id      to TX-User-Id.
007730     move     TX-Raw-Product-Id   to TX-Product-Id.
007740     move     TX-Raw-Timestamp    to TX-Trans-Timestamp.
007750     write    TX-Master-Record.
007760*>
007770 BB060-Exit.
007780     exit     section.
007790*>
007800 AA080-Write-Manifest           section.
007810*>**************************************
007820     move     "N" to WS-EOF-Sw.
007830     close    Manifest-Log.
007840     open     extend Manifest-Log.
007850     if       Manifest-Status not = "00"
007860              open     output Manifest-Log.
007870*>
007880     move     WS-Ingest-Id to MF-Ingest-Id.
007890     if       Error-Code = zero
007900              move     "READY"   to MF-Status
007910              move     WS-Rows-Written to MF-Rows-Appended
007920              move     spaces    to MF-Error
007930     else
007940              move     "FAILED"  to MF-Status
007950              move     zero      to MF-Rows-Appended
007960              move     WS-Manifest-Error to MF-Error.
007970     move     Arg2 to MF-Checksum.
007980     write    MF-Manifest-Record.
007990     close    Manifest-Log.
008000*>
008010 AA080-Exit.
008020     exit     section.
008030*>
008040 AA090-Print-Run-Report         section.
008050*>**************************************
008060     move     spaces to Print-Line.
008070     string   "TXINGST run "  WS-Ingest-Id
008080              into Print-Line.
008090     write    Print-Line.
008100*>
008110     move     spaces to Print-Line.
008120     move     WS-Rows-Read     to WS-Report-Number.
008130     string   "Rows read       - " WS-Report-Number
008140              into Print-Line.
008150     write    Print-Line.
008160*>
008170     move     spaces to Print-Line.
008180     move     WS-Rows-Blank    to WS-Report-Number.
008190     string   "Rows blank      - " WS-Report-Number
008200              into Print-Line.
008210     write    Print-Line.
008220*>
008230     move     spaces to Print-Line.
008240     move     WS-Rows-Unparse  to WS-Report-Number.
008250     string   "Rows unparsable - " WS-Report-Number
008260              into Print-Line.
008270     write    Print-Line.
008280*>
008290     move     spaces to Print-Line.
008300     move     WS-Rows-Written  to WS-Report-Number.
008310     string   "Rows written    - " WS-Report-Number
008320              into Print-Line.
008330     write    Print-Line.
008340*>
008350     move     spaces to Print-Line.
008360*>  READY only when Error-Code is still zero - every abort branch
008370*>  sets its own status/error-code pair before this paragraph runs,
008380*>  so the same totals line now prints FAILED and the error type
008390*>  for every one of them too. Ticket TX-12.
008400     if       Error-Code = zero
008410              string   "Status          - READY" into Print-Line
008420     else
008430              string   "Status          - FAILED " WS-Manifest-Error
008440                       into Print-Line.
008450     write    Print-Line.
008460*>
008470 AA090-Exit.
008480     exit     section.
008490*>
008500 AA095-Close-Files              section.
008510*>**************************************
008520     close    Raw-Feed.
008530     close    Master-Dataset.
008540     close    Print-File.
008550*>
008560 AA095-Exit.
008570     exit     section.
008580*>
008590 AA097-Close-Report            section.
008600*>**************************************
008610*>  Used on the two earliest abort exits, before Raw-Feed or
008620*>  Master-Dataset have been opened - only Print-File needs
008630*>  closing down at that point. Ticket TX-12.
008640     close    Print-File.
008650*>
008660 AA097-Exit.
008670     exit     section.
