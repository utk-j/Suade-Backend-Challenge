000100*>***************************************************************
000110*>   FD For Master Transaction Dataset                          *
000120*>***************************************************************
000130*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000140*>
000150 fd  Master-Dataset.
000160 copy "txmastr.cob".
