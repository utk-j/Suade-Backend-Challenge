000100*>***************************************************************
000110*>                                                              *
000120*>   Record Definition For Master Transaction Dataset          *
000130*>                                                              *
000140*>***************************************************************
000150*>  Record Layout: Master dataset record (cleansed output).
000160*>  File size 87 bytes, sequential, written by TXINGST and read
000170*>  back by TXSUMRY.
000180*>
000190*>  Ids are trimmed of surrounding blanks by TXINGST before the
000200*>  write; Tx-Amount holds two decimals, rounded half-up from the
000210*>  feed value; Tx-Timestamp is always the normalized 20 byte
000220*>  form ccyy-mm-ddThh:mm:ssZ so records compare correctly as
000230*>  strings for min/max/first/last without a further parse.
000240*>
000250*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000260*>
000270 01  TX-Master-Record.
000280     03  TX-Trans-Id             pic x(36).
000290     03  TX-User-Id              pic x(10).
000300     03  TX-Product-Id           pic x(10).
000310     03  TX-Trans-Timestamp      pic x(20).
000320     03  TX-Trans-Amount         pic s9(7)v99.
000330     03  filler                  pic x(2)  value spaces.
