000100*>***************************************************************
000110*>                                                              *
000120*>            User Transaction Summary - Report Writer          *
000130*>                                                              *
000140*>***************************************************************
000150*>
000160 identification          division.
000170*>================================
000180*>
000190*>**
000200      program-id.         txsumry.
000210*>**
000220*>    Author.             Vincent B Coen, 04/02/2026.
000230*>**
000240*>    Installation.       Applewood Computers - Trans Ingest.
000250*>**
000260*>    Date-Written.       04/02/2026.
000270*>**
000280*>    Date-Compiled.
000290*>**
000300*>    Security.           Copyright (C) 2026 & later, Vincent
000310*>                        Coen. Distributed under the GNU General
000320*>                        Public License. See COPYING for terms.
000330*>**
000340*>    Remarks.            Reads the master transaction dataset
000350*>                        for one requested user, optionally
000360*>                        bounded by a from/to date, and prints
000370*>                        count, min, max, mean and total amount
000380*>                        plus first and last transaction time.
000390*>                        Report layout carried over from the
000400*>                        PYRGSTR/VACPRINT programs.
000410*>**
000420*>    Version.            See Prog-Name in WS.
000430*>**
000440*>    Called Modules.     TXDATE.
000450*>**
000460*>    Files used.         Master-Dataset. Manifest-Log. Print-File
000470*>**
000480*>    Error messages used.
000490*>                        TX003, TX007, TX008 (see TXERRS).
000500*>**
000510*> Changes:
000520*> 04/02/26 vbc - 1.0.00 Created - first cut of summary driver.
000530*> 06/02/26 vbc -    .01 To-Date now bounds on midnight of the
000540*>                       day, not end of day - matches the source
000550*>                       system, ticket TX-09 (looks like a bug,
000560*>                       is not).
000570*> 07/02/26 vbc -    .02 AA030-Validate-Filters rejected nothing
000580*>                       when From-Date was posted later than
000590*>                       To-Date - an empty range now fails
000600*>                       INVALID_TIMESTAMP instead of quietly
000610*>                       selecting zero rows. Ticket TX-13.
000620*> 08/02/26 vbc -    .03 AA040-Select-Records had the from/to
000630*>                       compare inverted - a transaction landing
000640*>                       exactly on the From or To boundary was
000650*>                       silently excluded. Spec has both bounds
000660*>                       inclusive; fixed to only drop rows
000670*>                       strictly outside the window. Ticket TX-15.
000680*> 09/02/26 vbc -    .04 BB010-Accumulate seeded WS-Min-Amount from
000690*>                       zero instead of the first qualifying row -
000700*>                       any user whose amounts were all above
000710*>                       zero (i.e. every real feed) reported a
000720*>                       min of 0.00. Ticket TX-16.
000730*> 10/02/26 vbc -    .05 AA060-Compute-Mean truncated to 2 decimals
000740*>                       instead of rounding half-up per spec -
000750*>                       now COMPUTE ROUNDED, matching TXINGST's
000760*>                       amount handling.
000770*> 11/02/26 vbc -    .06 AA010-Verify-Dataset stopped at the first
000780*>                       manifest record instead of scanning the
000790*>                       whole log - a dataset with an early FAILED
000800*>                       run and a later READY one was wrongly
000810*>                       reported unusable. Ticket TX-17.
000820*> 12/02/26 vbc -    .07 AA000-Main now displays the TX008
000830*>                       USER_NOT_FOUND line and returns 1 when
000840*>                       AA040-Select-Records carries zero records
000850*>                       forward - previously the report was
000860*>                       terminated with a zero return code and the
000870*>                       caller had no way to tell. Ticket TX-18.
000880*>**
000890*>****************************************************************
000900*> Copyright Notice.
000910*> ****************
000920*>
000930*> This program is part of the Transaction Ingest suite and is
000940*> Copyright (c) Vincent B Coen, 2026 and later.
000950*>
000960*> This program is free software; you can redistribute it and/or
000970*> modify it under the terms of the GNU General Public License as
000980*> published by the Free Software Foundation; version 3 and later,
000990*> for personal usage only and that includes use within a business
001000*> but excludes repackaging or resale in any way.
001010*>
001020*> This program is distributed in the hope that it will be useful,
001030*> but WITHOUT ANY WARRANTY; without even the implied warranty of
001040*> MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
001050*> GNU General Public License for more details.
001060*>****************************************************************
001070*>
001080 environment             division.
001090*>================================
001100*>
001110 copy "envdiv.cob".
001120 input-output            section.
001130 file-control.
001140 copy "selmastr.cob".
001150 copy "selmanif.cob".
001160 copy "selrprt.cob".
001170*>
001180 data                    division.
001190*>================================
001200*>
001210 file section.
001220*>
001230 copy "fdmastr.cob".
001240 copy "fdmanif.cob".
001250*>
001260 fd  Print-File
001270     reports are Summary-Register-Report.
001280*>
001290 working-storage section.
001300*>-----------------------
001310 77  Prog-Name               pic x(16) value "TXSUMRY (1.0.07)".
001320*>
001330 01  WS-File-Status.
001340     03  Master-Status        pic xx    value zero.
001350     03  Manifest-Status      pic xx    value zero.
001360     03  Print-Status         pic xx    value zero.
001370     03  filler               pic x(3)        value spaces.
001380*>
001390 01  WS-File-Names.
001400     03  Print-File-Name      pic x(20) value "TXSUMRY.RPT".
001410     03  filler               pic x(4)        value spaces.
001420*>
001430 01  WS-Switches.
001440     03  WS-EOF-Sw            pic x     value "N".
001450         88  WS-EOF                     value "Y".
001460     03  WS-Dataset-OK-Sw     pic x     value "N".
001470         88  WS-Dataset-OK              value "Y".
001480     03  WS-Filter-OK-Sw      pic x     value "Y".
001490         88  WS-Filter-OK               value "Y".
001500     03  WS-First-Match-Sw    pic x     value "N".
001510         88  WS-First-Match             value "Y".
001520     03  WS-Abort-Sw          pic x     value "N".
001530         88  WS-Abort                   value "Y".
001540     03  filler               pic x(3)        value spaces.
001550*>
001560 01  WS-Run-Time.
001570     03  WS-Sys-Date          pic 9(8)  value zero.
001580     03  WS-Sys-Date-Rd redefines WS-Sys-Date.
001590         05  WS-Sys-Year      pic 9(4).
001600         05  WS-Sys-Month     pic 99.
001610         05  WS-Sys-Day       pic 99.
001620     03  WS-Sys-Time          pic 9(8)  value zero.
001630     03  WS-Sys-Time-Rd redefines WS-Sys-Time.
001640         05  WS-Sys-Hour      pic 99.
001650         05  WS-Sys-Minute    pic 99.
001660         05  WS-Sys-Second    pic 99.
001670         05  WS-Sys-Hundth    pic 99.
001680     03  WS-Today-Fmt         pic x(10) value spaces.
001690     03  filler               pic x(2)        value spaces.
001700*>
001710 01  WS-Report-Ctl.
001720     03  WS-Page-Lines        binary-char unsigned value 60.
001730     03  filler               pic x(3)        value spaces.
001740*>
001750 01  WS-Args.
001760     03  WS-User-Arg          pic x(10) value spaces.
001770     03  WS-From-Date-Arg     pic x(10) value spaces.
001780     03  WS-To-Date-Arg       pic x(10) value spaces.
001790     03  filler               pic x(6)        value spaces.
001800*>
001810 77  WS-From-Stamp            pic x(20) value spaces.
001820 77  WS-From-Stamp-View redefines WS-From-Stamp.
001830     03  WS-From-Ccyy         pic x(4).
001840     03  filler               pic x.
001850     03  WS-From-Mm           pic x(2).
001860     03  filler               pic x.
001870     03  WS-From-Dd           pic x(2).
001880     03  filler               pic x(11).
001890*>
001900 77  WS-To-Stamp              pic x(20) value spaces.
001910*>
001920 01  WS-Accum.
001930     03  WS-Match-Count       pic 9(9)  comp  value zero.
001940     03  WS-Total-Amount      pic s9(9)v99    value zero.
001950     03  WS-Min-Amount        pic s9(7)v99    value zero.
001960     03  WS-Max-Amount        pic s9(7)v99    value zero.
001970     03  WS-Mean-Amount       pic s9(7)v99    value zero.
001980     03  WS-First-Ts          pic x(20)       value spaces.
001990     03  WS-Last-Ts           pic x(20)       value spaces.
002000     03  filler               pic x(3)        value spaces.
002010*>
002020 01  WS-Report-Fields.
002030     03  WS-Report-User-Id    pic x(10)       value spaces.
002040     03  WS-Report-Count      pic 9(9)  comp  value zero.
002050     03  WS-Report-Min        pic s9(7)v99    value zero.
002060     03  WS-Report-Max        pic s9(7)v99    value zero.
002070     03  WS-Report-Mean       pic s9(7)v99    value zero.
002080     03  WS-Report-Total      pic s9(9)v99    value zero.
002090     03  WS-Report-First      pic x(20)       value spaces.
002100     03  WS-Report-Last       pic x(20)       value spaces.
002110     03  filler               pic x(4)        value spaces.
002120*>
002130 77  WS-Manifest-Error        pic x(40)       value spaces.
002140*>
002150 copy "txerrs.cob".
002160*>
002170 linkage section.
002180*>***************
002190*>
002200 01  Arg1                     pic x(10)  value spaces.  *> user id
002210 01  Arg2                     pic x(10)  value spaces.  *> from-dt
002220 01  Arg3                     pic x(10)  value spaces.  *> to date
002230*>
002240 copy "txdtif.cob".
002250*>
002260 report section.
002270*>**************
002280*>
002290 RD  Summary-Register-Report
002300     control      Final
002310     Page Limit   WS-Page-Lines
002320     Heading      1
002330     First Detail 5
002340     Last  Detail WS-Page-Lines.
002350*>
002360 01  Report-Head type page heading.
002370     03  line   1.
002380         05  col   1  pic x(16)       source Prog-Name.
002390         05  col  40  pic x(32)       value
002400             "Transaction Ingest - User Summary".
002410         05  col 110  pic x(10)       source WS-Today-Fmt.
002420         05  col 121  pic x(12).
002430     03  line   3.
002440         05  col   1                  value "User Id".
002450         05  col  12                  value "Count".
002460         05  col  20                  value "Min Amt".
002470         05  col  33                  value "Max Amt".
002480         05  col  46                  value "Mean Amt".
002490         05  col  59                  value "Total Amt".
002500         05  col  73                  value "First Txn".
002510         05  col  95                  value "Last Txn".
002520         05  col 104  pic x(29).
002530*>
002540 01  Summary-Detail type is detail.
002550     03  line + 2.
002560         05  col   1  pic x(10)       source WS-Report-User-Id.
002570         05  col  12  pic zzzzzzzz9   source WS-Report-Count.
002580         05  col  20  pic -zzzzzz9.99 source WS-Report-Min.
002590         05  col  33  pic -zzzzzz9.99 source WS-Report-Max.
002600         05  col  46  pic -zzzzzz9.99 source WS-Report-Mean.
002610         05  col  59  pic -zzzzzzzz9.99
002620                                       source WS-Report-Total.
002630         05  col  73  pic x(20)       source WS-Report-First.
002640         05  col  95  pic x(20)       source WS-Report-Last.
002650         05  col 115  pic x(18).
002660*>
002670 01  type control footing final line plus 2.
002680     03  col   1  pic x(28)           value
002690         "End Of User Summary Report".
002700     03  col  29  pic x(104).
002710*>
002720 procedure division chaining Arg1
002730                              Arg2
002740                              Arg3.
002750*>
002760 AA000-Main                   section.
002770*>**********************************
002780     set      ENVIRONMENT "COB_SCREEN_EXCEPTIONS" to "Y".
002790     move     Arg1 to WS-User-Arg.
002800     move     Arg2 to WS-From-Date-Arg.
002810     move     Arg3 to WS-To-Date-Arg.
002820     accept   WS-Sys-Date from date YYYYMMDD.
002830     perform  ZZ010-Format-Today.
002840*>
002850     perform  AA010-Verify-Dataset.
002860     if       WS-Abort
002870              display  "TXSUMRY - " WS-Manifest-Error
002880              goback   returning 1.
002890*>
002900     perform  AA030-Validate-Filters.
002910     if       WS-Abort
002920              display  "TXSUMRY - " WS-Manifest-Error
002930              close    Manifest-Log
002940              goback   returning 1.
002950*>
002960     open     input Master-Dataset.
002970     open     output Print-File.
002980     initiate Summary-Register-Report.
002990*>
003000     perform  AA040-Select-Records thru AA040-Exit
003010              until    WS-EOF.
003020     close    Master-Dataset.
003030*>
003040     if       WS-Match-Count = zero
003050              display  "TXSUMRY - " TX-Err-User-Not-Found
003060              terminate Summary-Register-Report
003070              close    Print-File
003080              goback   returning 1.
003090*>
003100     perform  AA060-Compute-Mean.
003110     perform  AA070-Print-Summary.
003120     terminate Summary-Register-Report.
003130     close    Print-File.
003140*>
003150 AA000-Exit.
003160     goback.
003170*>
003180 ZZ010-Format-Today            section.
003190*>**************************************
003200     move     spaces to WS-Today-Fmt.
003210     string   WS-Sys-Month  delimited by size
003220              "/"           delimited by size
003230              WS-Sys-Day    delimited by size
003240              "/"           delimited by size
003250              WS-Sys-Year   delimited by size
003260              into WS-Today-Fmt.
003270*>
003280 ZZ010-Exit.
003290     exit     section.
003300*>
003310 AA010-Verify-Dataset          section.
003320*>**************************************
003330*>  A usable dataset needs at least one READY manifest entry -
003340*>  latest wins, but any one found sequentially is good enough,
003350*>  the entries are never rewritten so the last is the newest.
003360     move     "N" to WS-Abort-Sw.
003370     move     "N" to WS-Dataset-OK-Sw.
003380     open     input Manifest-Log.
003390     if       Manifest-Status not = "00"
003400              move     "Y" to WS-Abort-Sw
003410              move     TX-Err-Unreadable-Csv to WS-Manifest-Error
003420              go       to AA010-Exit.
003430*>
003440     perform  AA015-Scan-Manifest thru AA015-Exit
003450              until    WS-EOF.
003460     move     "N" to WS-EOF-Sw.
003470     close    Manifest-Log.
003480*>
003490     if       not WS-Dataset-OK
003500              move     "Y" to WS-Abort-Sw
003510              move     TX-Err-Unreadable-Csv to WS-Manifest-Error.
003520*>
003530 AA010-Exit.
003540     exit     section.
003550*>
003560 AA015-Scan-Manifest.
003570     read     Manifest-Log
003580              at end
003590                       move     "Y" to WS-EOF-Sw
003600                       go       to AA015-Exit.
003610     if       MF-Status = "READY"
003620              move     "Y" to WS-Dataset-OK-Sw.
003630*>
003640 AA015-Exit.
003650     exit.
003660*>
003670 AA030-Validate-Filters        section.
003680*>**************************************
003690     move     "N" to WS-Abort-Sw.
003700     move     "0000-01-01T00:00:00Z" to WS-From-Stamp.
003710     move     "9999-12-31T23:59:59Z" to WS-To-Stamp.
003720*>
003730     if       WS-From-Date-Arg not = spaces
003740              move     "D"    to TXD-Function
003750              move     WS-From-Date-Arg to TXD-Input-Value
003760              move     "N"    to TXD-Valid-Flag
003770              call     "TXDATE" using TX-Date-Interface
003780              if       TXD-Valid-Flag not = "Y"
003790                       move     "Y" to WS-Abort-Sw
003800                       move     TX-Err-Invalid-Timestamp
003810                                to WS-Manifest-Error
003820                       go       to AA030-Exit
003830              else
003840                       move     TXD-Output-Stamp to WS-From-Stamp.
003850*>
003860     if       WS-To-Date-Arg not = spaces
003870              move     "D"    to TXD-Function
003880              move     WS-To-Date-Arg to TXD-Input-Value
003890              move     "N"    to TXD-Valid-Flag
003900              call     "TXDATE" using TX-Date-Interface
003910              if       TXD-Valid-Flag not = "Y"
003920                       move     "Y" to WS-Abort-Sw
003930                       move     TX-Err-Invalid-Timestamp
003940                                to WS-Manifest-Error
003950                       go       to AA030-Exit
003960              else
003970                       move     TXD-Output-Stamp to WS-To-Stamp.
003980*>
003990*>  A swapped range (From posted later than To) used to fall
004000*>  through as a silent zero-row selection - reject it the same
004010*>  way as an unparseable date. Ticket TX-13.
004020     if       WS-From-Stamp > WS-To-Stamp
004030              move     "Y" to WS-Abort-Sw
004040              move     TX-Err-Invalid-Timestamp to WS-Manifest-Error.
004050*>
004060 AA030-Exit.
004070     exit     section.
004080*>
004090 AA040-Select-Records          section.
004100*>**************************************
004110     read     Master-Dataset
004120              at end   move "Y" to WS-EOF-Sw
004130                       go       to AA040-Exit
004140              not at end
004150                       move "N" to WS-EOF-Sw.
004160*>
004170     if       TX-User-Id not = WS-User-Arg
004180              go       to AA040-Exit.
004190     if       TX-Trans-Timestamp < WS-From-Stamp
004200     or       TX-Trans-Timestamp > WS-To-Stamp
004210              go       to AA040-Exit.
004220*>
004230     perform  BB010-Accumulate thru BB010-Exit.
004240*>
004250 AA040-Exit.
004260     exit     section.
004270*>
004280 BB010-Accumulate              section.
004290*>**************************************
004300     add      1 to WS-Match-Count.
004310     add      TX-Trans-Amount to WS-Total-Amount.
004320*>
004330     if       not WS-First-Match
004340              move     TX-Trans-Amount to WS-Min-Amount
004350                                          WS-Max-Amount
004360              move     TX-Trans-Timestamp to WS-First-Ts
004370                                              WS-Last-Ts
004380              move     "Y" to WS-First-Match-Sw
004390              go       to BB010-Exit.
004400*>
004410     if       TX-Trans-Amount < WS-Min-Amount
004420              move     TX-Trans-Amount to WS-Min-Amount.
004430     if       TX-Trans-Amount > WS-Max-Amount
004440              move     TX-Trans-Amount to WS-Max-Amount.
004450     if       TX-Trans-Timestamp < WS-First-Ts
004460              move     TX-Trans-Timestamp to WS-First-Ts.
004470     if       TX-Trans-Timestamp > WS-Last-Ts
004480              move     TX-Trans-Timestamp to WS-Last-Ts.
004490*>
004500 BB010-Exit.
004510     exit     section.
004520*>
004530 AA060-Compute-Mean            section.
004540*>**************************************
004550     compute  WS-Mean-Amount rounded =
004560              WS-Total-Amount / WS-Match-Count.
004570*>
004580 AA060-Exit.
004590     exit     section.
004600*>
004610 AA070-Print-Summary           section.
004620*>**************************************
004630     move     WS-User-Arg    to WS-Report-User-Id.
004640     move     WS-Match-Count to WS-Report-Count.
004650     move     WS-Min-Amount  to WS-Report-Min.
004660     move     WS-Max-Amount  to WS-Report-Max.
004670     move     WS-Mean-Amount to WS-Report-Mean.
004680     move     WS-Total-Amount to WS-Report-Total.
004690     move     WS-First-Ts    to WS-Report-First.
004700     move     WS-Last-Ts     to WS-Report-Last.
004710     generate Summary-Detail.
004720*>
004730 AA070-Exit.
004740     exit     section.
