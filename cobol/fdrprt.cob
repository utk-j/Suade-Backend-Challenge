000100*>***************************************************************
000110*>   FD For Print / Report Output (Plain, Non-Report-Writer)    *
000120*>***************************************************************
000130*>  Used by TXINGST for the ingest run report. TXSUMRY defines
000140*>  its own FD against the same SELECT because it drives the
000150*>  file through Report Writer instead (RD Summary-Register).
000160*>
000170*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000180*>
000190 fd  Print-File.
000200 01  Print-Line                  pic x(132).
