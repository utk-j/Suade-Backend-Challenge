000100*>***************************************************************
000110*>                                                              *
000120*>   Record Definition For Ingest Manifest (Audit) Log          *
000130*>                                                              *
000140*>***************************************************************
000150*>  Record Layout: Manifest (ingest audit) record.
000160*>  File size 150 bytes, line sequential, append only. One
000170*>  record is written per run of TXINGST; TXINGST and TXSUMRY
000180*>  both read the log back sequentially, never at random.
000190*>
000200*>  Mf-Status is "READY" or "FAILED" (never rewritten - a later
000210*>  run supersedes an earlier one, it does not replace it).
000220*>
000230*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000240*>
000250 01  MF-Manifest-Record.
000260     03  MF-Ingest-Id            pic x(20).
000270     03  MF-Status               pic x(8).
000280     03  MF-Checksum             pic x(64).
000290     03  MF-Rows-Appended        pic 9(9).
000300     03  MF-Error                pic x(40).
000310     03  filler                  pic x(9)  value spaces.
