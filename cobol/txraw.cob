000100*>***************************************************************
000110*>                                                              *
000120*>   Working Storage For Raw Feed Row + Header Alias Table      *
000130*>                                                              *
000140*>***************************************************************
000150*>  Record Layout: Input transaction record (raw feed) plus the
000160*>  header alias sets that resolve a feed's own column names to
000170*>  the five standard fields.
000180*>
000190*>  TX-Alias-Init is loaded with the accepted spellings for each
000200*>  standard column (upper-cased, blank-padded to 20 bytes) and
000210*>  is REDEFINEd as a 5 x 5 table so AA030-RESOLVE-HEADER can
000220*>  SEARCH it column by column. Slot 1 of every row is always
000230*>  the canonical standard name.
000240*>
000250*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000260*> 05/02/26 vbc -    .01 Widened amount alias slots after PRICE
000270*>                       test feed failed to resolve - was x(16).
000280*> 10/02/26 vbc -    .02 TX-Hdr-Token widened x(20) to x(40) -
000290*>                       transaction_id was being truncated to
000300*>                       20 bytes on the way in. Ticket TX-10.
000310*>
000320 01  TX-Alias-Init.
000330     03  TX-Alias-Init-1.
000340         05  filler          pic x(20) value "TRANSACTION_ID".
000350         05  filler          pic x(20) value "TRANSACTIONID".
000360         05  filler          pic x(20) value "TRANSACTION-ID".
000370         05  filler          pic x(20) value "TRANSACTION ID".
000380         05  filler          pic x(20) value spaces.
000390     03  TX-Alias-Init-2.
000400         05  filler          pic x(20) value "USER_ID".
000410         05  filler          pic x(20) value "USERID".
000420         05  filler          pic x(20) value "USER-ID".
000430         05  filler          pic x(20) value "USER ID".
000440         05  filler          pic x(20) value "USER".
000450     03  TX-Alias-Init-3.
000460         05  filler          pic x(20) value "PRODUCT_ID".
000470         05  filler          pic x(20) value "PRODUCTID".
000480         05  filler          pic x(20) value "PRODUCT-ID".
000490         05  filler          pic x(20) value "PRODUCT ID".
000500         05  filler          pic x(20) value "PRODUCT".
000510     03  TX-Alias-Init-4.
000520         05  filler          pic x(20) value "TIMESTAMP".
000530         05  filler          pic x(20) value "TIME_STAMP".
000540         05  filler          pic x(20) value "DATE".
000550         05  filler          pic x(20) value "DATETIME".
000560         05  filler          pic x(20) value "TIME STAMP".
000570     03  TX-Alias-Init-5.
000580         05  filler          pic x(20) value "TRANSACTION_AMOUNT".
000590         05  filler          pic x(20) value "AMOUNT".
000600         05  filler          pic x(20) value "VALUE".
000610         05  filler          pic x(20) value "PRICE".
000620         05  filler          pic x(20) value "TRANSACTION AMOUNT".
000630*>
000640 01  TX-Alias-Table redefines TX-Alias-Init.
000650     03  TX-Alias-Col            occurs 5.
000660         05  TX-Alias-Slot       pic x(20)  occurs 5
000670                                  indexed by TX-Alias-Ix.
000680*>
000690 01  TX-Std-Positions.
000700     03  TX-Pos-Trans-Id         pic 99     comp  value zero.
000710     03  TX-Pos-User-Id          pic 99     comp  value zero.
000720     03  TX-Pos-Product-Id       pic 99     comp  value zero.
000730     03  TX-Pos-Timestamp        pic 99     comp  value zero.
000740     03  TX-Pos-Amount           pic 99     comp  value zero.
000750     03  filler                  pic x(2)         value spaces.
000760*>
000770 01  TX-Header-Work.
000780*>  40 bytes, not 20 - this table does double duty as the header
000790*>  name splitter and, in TXINGST, as the data row splitter, and
000800*>  transaction_id alone is a 36 byte UUID. A 20 byte token was
000810*>  silently truncating every transaction_id before it ever
000820*>  reached TX-Raw-Trans-Id. Ticket TX-10.
000830     03  TX-Hdr-Token            pic x(40)  occurs 20
000840                                  indexed by TX-Hdr-Ix.
000850     03  TX-Hdr-Token-Count      pic 99     comp  value zero.
000860     03  filler                  pic x(8)         value spaces.
000870*>
000880 01  TX-Raw-Fields.
000890     03  TX-Raw-Trans-Id         pic x(36).
000900     03  TX-Raw-User-Id          pic x(10).
000910     03  TX-Raw-Product-Id       pic x(10).
000920     03  TX-Raw-Timestamp        pic x(20).
000930     03  TX-Raw-Amount-Text      pic x(15).
000940     03  filler                  pic x(9)         value spaces.
