000100*>***************************************************************
000110*>   Interface Block For TXDATE (Date/Timestamp Validation)     *
000120*>***************************************************************
000130*>  Passed by both TXINGST and TXSUMRY on every CALL "TXDATE".
000140*>  Txd-Function selects which shape is expected on the way in;
000150*>  Txd-Output-Stamp always comes back as the full 20 byte
000160*>  ccyy-mm-ddThh:mm:ssZ form so callers never re-parse it.
000170*>
000180*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000190*>
000200 01  TX-Date-Interface.
000210     03  TXD-Function            pic x.
000220*>                          "D"=date ccyy-mm-dd, "T"=stamp with
000230*>                          time ccyy-mm-ddThh:mm:ssZ
000240     03  TXD-Input-Value         pic x(20).
000250     03  TXD-Output-Stamp        pic x(20).
000260     03  TXD-Valid-Flag          pic x.
000270     03  filler                  pic x(5)  value spaces.
