000100*>***************************************************************
000110*>                                                              *
000120*>     Common Error Messages / Error Classification Table      *
000130*>                                                              *
000140*>***************************************************************
000150*>  Record Layout: none - working storage only.
000160*>
000170*>  One line per SPEC error type. TX-Status-Code is the numeric
000180*>  status a caller would see if this ran behind a service; the
000190*>  batch jobs use it only to size the run report and set the
000200*>  Return-Code at GOBACK.
000210*>
000220*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000230*> 09/02/26 vbc -    .01 Added TX008 Invalid-Timestamp for the
000240*>                       summary program's from/to filters.
000250*>
000260 01  TX-Error-Messages.
000270     03  TX001               pic x(48) value
000280         "TX001 Input file name does not end in .csv".
000290     03  TX002               pic x(40) value
000300         "TX002 File too large - not enforced here".
000310     03  TX003               pic x(46) value
000320         "TX003 Input or master dataset cannot be read".
000330     03  TX004               pic x(50) value
000340         "TX004 Standard column has no header alias match".
000350     03  TX005               pic x(44) value
000360         "TX005 Zero data rows or zero rows survived".
000370     03  TX006               pic x(42) value
000380         "TX006 Transaction-Amount will not parse".
000390     03  TX007               pic x(38) value
000400         "TX007 Timestamp or filter will not".
000410     03  TX008               pic x(40) value
000420         "TX008 No records match user and range".
000430     03  filler              pic x(6)  value spaces.
000440*>
000450 01  TX-Status-Codes.
000460     03  TX-Status-File-Type     pic 999 value 400.
000470     03  TX-Status-Too-Large     pic 999 value 413.
000480     03  TX-Status-Unreadable    pic 999 value 400.
000490     03  TX-Status-Missing-Cols  pic 999 value 422.
000500     03  TX-Status-Empty-Feed    pic 999 value 422.
000510     03  TX-Status-Bad-Amount    pic 999 value 422.
000520     03  TX-Status-Bad-Timestmp  pic 999 value 422.
000530     03  TX-Status-No-User       pic 999 value 404.
000540     03  filler                  pic x(4) value spaces.
000550*>
000560 01  TX-Error-Type-Codes.
000570     03  TX-Err-Invalid-File-Type   pic x(17)
000580                             value "INVALID_FILE_TYPE".
000590     03  TX-Err-File-Too-Large      pic x(14)
000600                             value "FILE_TOO_LARGE".
000610     03  TX-Err-Unreadable-Csv      pic x(13)
000620                             value "UNREADABLE_CSV".
000630     03  TX-Err-Missing-Columns     pic x(15)
000640                             value "MISSING_COLUMNS".
000650     03  TX-Err-Empty-Csv           pic x(9)
000660                             value "EMPTY_CSV".
000670     03  TX-Err-Invalid-Amount      pic x(14)
000680                             value "INVALID_AMOUNT".
000690     03  TX-Err-Invalid-Timestamp   pic x(17)
000700                             value "INVALID_TIMESTAMP".
000710     03  TX-Err-User-Not-Found      pic x(14)
000720                             value "USER_NOT_FOUND".
000730     03  filler                     pic x(4) value spaces.
000740*>
000750 01  TX-Error-Control.
000760     03  Error-Code                pic 999   value zero.
000770     03  filler                    pic x(5)  value spaces.
