000100*>***************************************************************
000110*>   SELECT For Ingest Manifest (Audit) Log                     *
000120*>***************************************************************
000130*>  File: Manifest log - append only, line sequential. Opened
000140*>  Input first (duplicate check / dataset-usable check), closed,
000150*>  then reopened Extend to append this run's one record.
000160*>
000170*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000180*>
000190     select  Manifest-Log     assign      "TXMANIF"
000200                              organization line sequential
000210                              status      Manifest-Status.
