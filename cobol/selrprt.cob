000100*>***************************************************************
000110*>   SELECT For Print / Report Output                           *
000120*>***************************************************************
000130*>  File: Ingest run report and User summary report both write
000140*>  this print-line file - one file, one line sequential print
000150*>  stream, opened output fresh at the start of each program.
000160*>
000170*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000180*>
000190     select  Print-File       assign      Print-File-Name
000200                              organization line sequential
000210                              status      Print-Status.
