000100*>***************************************************************
000110*>   SELECT For Raw Transaction Feed (Delimited Text, Header)   *
000120*>***************************************************************
000130*>  File: Raw feed - input, line sequential, comma delimited,
000140*>  variable length, header row first. File name arrives on
000150*>  Arg1 of the chaining interface, moved to Raw-Feed-Name
000160*>  before the OPEN so a fresh feed can be named each run.
000170*>
000180*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000190*>
000200     select  Raw-Feed        assign      Raw-Feed-Name
000210                              organization line sequential
000220                              status      Raw-Feed-Status.
