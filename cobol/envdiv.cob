000100*>***************************************************************
000110*>                                                              *
000120*>          Common Environment Division Entries                *
000130*>                                                              *
000140*>***************************************************************
000150*>
000160*> Shared by every Transaction Ingest suite program, this holds
000170*> the printer/terminal special names common to all of the batch
000180*> jobs so that a change of print channel or switch usage need
000190*> only be made once.
000200*>
000210*> Changes:
000220*> 03/02/26 vbc - 1.0.00 Created for the Transaction Ingest suite.
000230*>
000240 configuration           section.
000250*>--------------------------------
000260 source-computer.        IBM-PC.
000270 object-computer.        IBM-PC.
000280 special-names.
000290     C01                 is TOP-OF-FORM
000300     class NUMERIC-DIGIT is "0123456789"
000310     UPSI-0              is TX-Test-Run-Switch
000320                            on status is TX-Test-Run
000330                            off status is TX-Production-Run.
