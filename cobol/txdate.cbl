000100*>***************************************************************
000110*>                                                              *
000120*>            Date / Timestamp Validation & Normalization       *
000130*>                                                              *
000140*>***************************************************************
000150*>
000160 identification          division.
000170*>================================
000180*>
000190*>**
000200      program-id.         txdate.
000210*>**
000220*>    Author.             Vincent B Coen, 03/02/2026.
000230*>**
000240*>    Installation.       Applewood Computers - Trans Ingest.
000250*>**
000260*>    Date-Written.       03/02/2026.
000270*>**
000280*>    Date-Compiled.
000290*>**
000300*>    Security.           Copyright (C) 2026 & later, Vincent
000310*>                        Coen. Distributed under the GNU General
000320*>                        Public License. See COPYING for terms.
000330*>**
000340*>    Remarks.            Validates a date or timestamp text
000350*>                        value and returns it in the normalized
000360*>                        20 byte ccyy-mm-ddThh:mm:ssZ form,
000370*>                        the shop-wide date routine for the
000380*>                        Transaction Ingest suite, called from
000390*>                        TXINGST for every feed row and from
000400*>                        TXSUMRY for the from/to filters.
000410*>                        Loosely descended from the MAPS04 date
000420*>                        conversion module used across Payroll.
000430*>**
000440*>    Version.            See Prog-Name in WS.
000450*>**
000460*>    Called Modules.     None.
000470*>**
000480*>    Error messages used.
000490*>                        None - caller decides error type from
000500*>                        Txd-Valid-Flag (TX006/TX007 in TX-Error-
000510*>                        Messages, see TXERRS copybook).
000520*>**
000530*> Changes:
000540*> 03/02/26 vbc - 1.0.00 Created - split out of TXINGST so TXSUMRY
000550*>                       can share the same validation rules for
000560*>                       its from/to filter dates.
000570*> 06/02/26 vbc -    .01 Century/year-in-cent REDEFINES added for
000580*>                       the leap year test - was giving 1900 as a
000590*>                       leap year, ticket TX-14.
000600*> 10/02/26 vbc -    .02 Reject stamps where the T/Z/colon/dash
000610*>                       separators are not exactly as expected -
000620*>                       was accepting "2025/01/01T00:00:00Z".
000630*>**
000640*>****************************************************************
000650*> Copyright Notice.
000660*> ****************
000670*>
000680*> This program is part of the Transaction Ingest suite and is
000690*> Copyright (c) Vincent B Coen, 2026 and later.
000700*>
000710*> This program is free software; you can redistribute it and/or
000720*> modify it under the terms of the GNU General Public License as
000730*> published by the Free Software Foundation; version 3 and later,
000740*> for personal usage only and that includes use within a business
000750*> but excludes repackaging or resale in any way.
000760*>
000770*> This program is distributed in the hope that it will be useful,
000780*> but WITHOUT ANY WARRANTY; without even the implied warranty of
000790*> MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
000800*> GNU General Public License for more details.
000810*>****************************************************************
000820*>
000830 environment             division.
000840*>================================
000850*>
000860 copy "envdiv.cob".
000870 input-output            section.
000880 file-control.
000890*>
000900 data                    division.
000910*>================================
000920*>
000930 file section.
000940*>
000950 working-storage section.
000960*>-----------------------
000970 77  Prog-Name               pic x(16) value "TXDATE  (1.0.02)".
000980*>
000990 01  TXD-Work-Value           pic x(20)  value spaces.
001000*>
001010 01  TXD-Char-View  redefines TXD-Work-Value.
001020     03  TXD-CV-Year          pic x(4).
001030     03  TXD-CV-Dash1         pic x.
001040     03  TXD-CV-Month         pic x(2).
001050     03  TXD-CV-Dash2         pic x.
001060     03  TXD-CV-Day           pic x(2).
001070     03  TXD-CV-Tsep          pic x.
001080     03  TXD-CV-Hour          pic x(2).
001090     03  TXD-CV-Colon1        pic x.
001100     03  TXD-CV-Minute        pic x(2).
001110     03  TXD-CV-Colon2        pic x.
001120     03  TXD-CV-Second        pic x(2).
001130     03  TXD-CV-Zsep          pic x.
001140*>
001150 01  TXD-Numeric-Parts.
001160     03  TXD-NP-Year          pic 9(4)   comp  value zero.
001170     03  TXD-NP-Month         pic 99     comp  value zero.
001180     03  TXD-NP-Day           pic 99     comp  value zero.
001190     03  TXD-NP-Hour          pic 99     comp  value zero.
001200     03  TXD-NP-Minute        pic 99     comp  value zero.
001210     03  TXD-NP-Second        pic 99     comp  value zero.
001220     03  filler               pic x(2)         value spaces.
001230*>
001240 01  TXD-Year-Value            pic 9(4)        value zero.
001250 01  TXD-Year-Split redefines TXD-Year-Value.
001260     03  TXD-Century           pic 99.
001270     03  TXD-Year-In-Cent      pic 99.
001280*>
001290 01  TXD-Month-Days-Table.
001300     03  filler                pic 99   value 31.
001310     03  filler                pic 99   value 28.
001320     03  filler                pic 99   value 31.
001330     03  filler                pic 99   value 30.
001340     03  filler                pic 99   value 31.
001350     03  filler                pic 99   value 30.
001360     03  filler                pic 99   value 31.
001370     03  filler                pic 99   value 31.
001380     03  filler                pic 99   value 30.
001390     03  filler                pic 99   value 31.
001400     03  filler                pic 99   value 30.
001410     03  filler                pic 99   value 31.
001420 01  TXD-Month-Days-Tbl redefines TXD-Month-Days-Table.
001430     03  TXD-Month-Days        pic 99   occurs 12
001440                                indexed by TXD-Month-Ix.
001450*>
001460 01  TXD-Switches.
001470     03  TXD-Leap-Sw           pic x    value "N".
001480         88  TXD-Is-Leap-Year           value "Y".
001490     03  filler                pic x(3)       value spaces.
001500*>
001510 01  TXD-Work-Numbers.
001520     03  TXD-Div-Result        pic 99   comp  value zero.
001530     03  TXD-Div-Remain        pic 99   comp  value zero.
001540     03  TXD-Max-Day           pic 99   comp  value zero.
001550     03  filler                pic x(2)       value spaces.
001560*>
001570 linkage section.
001580*>***************
001590*>
001600 copy "txdtif.cob".
001610*>
001620 procedure division using TX-Date-Interface.
001630*>===========================================
001640*>
001650 AA000-Main                  section.
001660*>**********************************
001670*> Force ESC / PgUp / PgDown / PrtSc detection even though this
001680*> subprogram never touches the screen - kept for house habit.
001690     set      ENVIRONMENT "COB_SCREEN_EXCEPTIONS" to "Y".
001700*>
001710     move     "N"      to TXD-Valid-Flag.
001720     move     spaces   to TXD-Output-Stamp.
001730     move     spaces   to TXD-Work-Value.
001740     move     TXD-Input-Value (1:20) to TXD-Work-Value.
001750*>
001760     if       TXD-Function = "D"
001770              perform  BB010-Check-Date-Shape thru BB010-Exit
001780     else
001790     if       TXD-Function = "T"
001800              perform  BB020-Check-Stamp-Shape thru BB020-Exit
001810     else
001820              go       to AA000-Exit.
001830*>
001840     if       TXD-Valid-Flag not = "Y"
001850              go       to AA000-Exit.
001860*>
001870     perform  BB030-Validate-Ranges thru BB030-Exit.
001880*>
001890     if       TXD-Valid-Flag = "Y"
001900              perform  BB040-Build-Output thru BB040-Exit.
001910*>
001920 AA000-Exit.
001930     goback.
001940*>
001950 BB010-Check-Date-Shape      section.
001960*>**********************************
001970*>  Bare date - only the first 10 bytes of Txd-Work-Value are
001980*>  used; time defaults to midnight when the caller normalizes.
001990     if       TXD-CV-Dash1 = "-" and TXD-CV-Dash2 = "-"
002000     and      TXD-CV-Year  is numeric
002010     and      TXD-CV-Month is numeric
002020     and      TXD-CV-Day   is numeric
002030              move     "Y"  to TXD-Valid-Flag
002040              move     zeros to TXD-CV-Hour TXD-CV-Minute
002050                                TXD-CV-Second
002060     else
002070              move     "N"  to TXD-Valid-Flag.
002080*>
002090 BB010-Exit.
002100     exit     section.
002110*>
002120 BB020-Check-Stamp-Shape      section.
002130*>***********************************
002140*>  Full timestamp - every separator byte has to be exactly
002150*>  where the normalized form puts it, ticket TX-14 follow up.
002160     if       TXD-CV-Dash1  = "-" and TXD-CV-Dash2  = "-"
002170     and      TXD-CV-Tsep   = "T" and TXD-CV-Zsep   = "Z"
002180     and      TXD-CV-Colon1 = ":" and TXD-CV-Colon2 = ":"
002190     and      TXD-CV-Year   is numeric
002200     and      TXD-CV-Month  is numeric
002210     and      TXD-CV-Day    is numeric
002220     and      TXD-CV-Hour   is numeric
002230     and      TXD-CV-Minute is numeric
002240     and      TXD-CV-Second is numeric
002250              move     "Y"  to TXD-Valid-Flag
002260     else
002270              move     "N"  to TXD-Valid-Flag.
002280*>
002290 BB020-Exit.
002300     exit     section.
002310*>
002320 BB030-Validate-Ranges       section.
002330*>**********************************
002340     move     TXD-CV-Year   to TXD-NP-Year   TXD-Year-Value.
002350     move     TXD-CV-Month  to TXD-NP-Month.
002360     move     TXD-CV-Day    to TXD-NP-Day.
002370     move     TXD-CV-Hour   to TXD-NP-Hour.
002380     move     TXD-CV-Minute to TXD-NP-Minute.
002390     move     TXD-CV-Second to TXD-NP-Second.
002400*>
002410     if       TXD-NP-Month < 1 or > 12
002420              move     "N"  to TXD-Valid-Flag
002430              go       to BB030-Exit.
002440*>
002450     if       TXD-NP-Hour   > 23
002460     or       TXD-NP-Minute > 59
002470     or       TXD-NP-Second > 59
002480              move     "N"  to TXD-Valid-Flag
002490              go       to BB030-Exit.
002500*>
002510     perform  CC010-Test-Leap-Year thru CC010-Exit.
002520*>
002530     set      TXD-Month-Ix  to TXD-NP-Month.
002540     move     TXD-Month-Days (TXD-Month-Ix)  to TXD-Max-Day.
002550     if       TXD-NP-Month = 2 and TXD-Is-Leap-Year
002560              move     29 to TXD-Max-Day.
002570*>
002580     if       TXD-NP-Day < 1 or > TXD-Max-Day
002590              move     "N"  to TXD-Valid-Flag
002600              go       to BB030-Exit.
002610*>
002620     move     "Y"  to TXD-Valid-Flag.
002630*>
002640 BB030-Exit.
002650     exit     section.
002660*>
002670 CC010-Test-Leap-Year        section.
002680*>**********************************
002690*>  Leap iff divisible by 4, except century years which are
002700*>  leap only when divisible by 400 - done here on Century and
002710*>  Year-In-Cent so no MOD-400 divide is needed, ticket TX-14.
002720     move     "N"  to TXD-Leap-Sw.
002730     if       TXD-Year-In-Cent = zero
002740              divide TXD-Century by 4 giving TXD-Div-Result
002750                                remainder TXD-Div-Remain
002760              if     TXD-Div-Remain = zero
002770                     move "Y" to TXD-Leap-Sw
002780              end-if
002790     else
002800              divide TXD-Year-In-Cent by 4 giving TXD-Div-Result
002810                                remainder TXD-Div-Remain
002820              if     TXD-Div-Remain = zero
002830                     move "Y" to TXD-Leap-Sw
002840              end-if.
002850*>
002860 CC010-Exit.
002870     exit     section.
002880*>
002890 BB040-Build-Output          section.
002900*>**********************************
002910     move     spaces to TXD-Output-Stamp.
002920     string   TXD-CV-Year   delimited by size
002930              "-"           delimited by size
002940              TXD-CV-Month  delimited by size
002950              "-"           delimited by size
002960              TXD-CV-Day    delimited by size
002970              "T"           delimited by size
002980              TXD-CV-Hour   delimited by size
002990              ":"           delimited by size
003000              TXD-CV-Minute delimited by size
003010              ":"           delimited by size
003020              TXD-CV-Second delimited by size
003030              "Z"           delimited by size
003040              into TXD-Output-Stamp.
003050*>
003060 BB040-Exit.
003070     exit     section.
